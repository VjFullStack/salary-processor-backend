000100*****************************************************************
000200*                                                                *
000300*               Payroll  Salary Computation                     *
000400*        Matches Employee Master (PYEMP) to Attendance          *
000500*        Summary (PYATT) and writes the Salary Result           *
000600*        file (PYSAL) for py030 to print from.                  *
000700*                                                                *
000800*****************************************************************
000900*
001000    identification          division.
001100*===============================
001200*
001300*
001400    program-id.         py020.
001500*
001600    author.             V B Coen FBCS, FIDM, FIDPM.
001700*                        For Applewood Computers.
001800*
001900    installation.       Applewood Computers, Hatfield, Herts.
002000    date-written.       09/06/1982.
002100    date-compiled.
002200    security.           Copyright (C) 1982-2026 & later,
002300                        Vincent Bryan Coen.
002400*                        Distributed under the GNU General Public License.
002500*                        See the file COPYING for details.
002600*
002700*    Remarks.            Payroll Salary Computation.
002800*                        Reads the whole Employee Master and the
002900*                        whole Attendance Summary into working
003000*                        storage tables, matches on Emp-Id, applies
003100*                        the work-ratio coefficient and late-mark
003200*                        penalty, writes one Salary Result record
003300*                        per matched employee.  Unmatched employee
003400*                        and unmatched attendance rows are logged
003500*                        and skipped, neither side aborts the run.
003600*
003700*    Called modules.     None.
003800*
003900*    Files used :
004000*                        PYEMP.   Employee Master (input).
004100*                        PYATT.   Attendance Summary (input).
004200*                        PYPRM.   Run parameter, RRN 1 (input).
004300*                        PYSAL.   Salary Result (output).
004400*
004500*    Error messages used.
004600* Program specific:
004700*                        SY016 - 9.
004800*
004900* Changes:
005000* 09/06/82 vbc - 1.0.00 Created.
005100* 17/01/84 vbc -    .01 Vice-versa unmatched logging added - was
005200*                       only flagging unmatched employees, desk
005300*                       audit wanted unmatched attendance rows too.
005400* 23/05/91 vbc -    .02 Total-Working-Days out-of-range reset to
005500*                       30 moved here from the old py900 edit run -
005600*                       this program now self-protects.
005700* 11/02/97 vbc -    .03 Coefficient no longer capped at 1.00 -
005800*                       overtime-heavy employees were being short
005900*                       paid against the old (wrong) cap.
006000* 14/09/98 vbc - 1.1.00 Y2K - Prm-Run-Year widened to 4 digits,
006100*                       run-date banner shows full century.
006200* 02/03/99 vbc -    .01 Confirmed late-penalty schedule unaffected
006300*                       by Y2K - no date arithmetic in that calc.
006400* 02/02/26 vbc - 1.2.00 Rewritten to match/compute off PYEMP and PYATT
006500*                       direct, the old PY-PARAM1 lookup table retired.
006600* 09/02/26 vbc      .01 Added the run-total control summary - the
006700*                       source never kept one, but this shop's
006800*                       batch standards require it.
006900*
007000*************************************************************************
007100*
007200* Copyright Notice.
007300* ****************
007400*
007500* These files and programs are part of the Applewood Computers Payroll
007600* Salary Processing suite and is copyright (c) Vincent B Coen. 1982-2026.
007700*
007800* This program is free software; you can redistribute it and/or modify it
007900* under the terms of the GNU General Public License as published by the
008000* Free Software Foundation; version 3 and later as revised for personal
008100* usage only and that includes for use within a business but without
008200* repackaging or for Resale in any way.
008300*
008400* ACAS is distributed in the hope that it will be useful, but WITHOUT
008500* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
008600* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
008700* for more details.
008800*
008900*************************************************************************
009000*
009100    environment             division.
009200*===============================
009300*
009400    copy  "envdiv.cob".
009500    input-output            section.
009600    file-control.
009700    copy "selpyemp.cob".
009800    copy "selpyatt.cob".
009900    copy "selpyprm.cob".
010000    copy "selpysal.cob".
010100*
010200    data                    division.
010300*===============================
010400    file section.
010500*
010600    copy "fdpyemp.cob".
010700    copy "fdpyatt.cob".
010800    copy "fdpyprm.cob".
010900    copy "fdpysal.cob".
011000*
011100    working-storage  section.
011200*-----------------------
011300*
011400    77  prog-name           pic x(15) value "PY020 (1.2.00)".
011500*
011600    01  WS-File-Status.
011700        03  WS-Pyemp-Status     pic xx.
011800        03  WS-Pyatt-Status     pic xx.
011900        03  WS-Pyprm-Status     pic xx.
012000        03  WS-Pysal-Status     pic xx.
012100        03  filler              pic x(04).
012200*
012300    01  WS-Pyemp-Eof-Group.
012400        03  WS-Pyemp-Eof-Sw     pic x         value "N".
012450            88  Pyemp-Eof                     value "Y".
012470        03  filler              pic x(08).
012500    01  WS-Pyatt-Eof-Group.
012600        03  WS-Pyatt-Eof-Sw     pic x         value "N".
012650            88  Pyatt-Eof                     value "Y".
012670        03  filler              pic x(08).
012900*
013000    77  WS-Found-Sw             pic x         value "N".
013100*
013200    01  WS-Counters.
013300        03  WS-Emp-Read-Count       pic 9(5)  comp.
013400        03  WS-Att-Read-Count       pic 9(5)  comp.
013500        03  WS-Matched-Count        pic 9(5)  comp.
013600        03  WS-Unmatched-Emp-Count  pic 9(5)  comp.
013700        03  WS-Unmatched-Att-Count  pic 9(5)  comp.
013800        03  WS-Sal-Write-Count      pic 9(5)  comp.
013900        03  filler                  pic x(04).
014000*
014100    01  WS-Run-Totals.
014200        03  WS-Total-Final-Salary   pic s9(9)v99  comp-3.
014250        03  filler                  pic x(06).
014300*
014400    01  WS-Compute-Work.
014500        03  WS-Actual-Hours          pic s9(5)v99  comp-3.
014600        03  WS-Expected-Hours        pic s9(5)v99  comp-3.
014700        03  WS-Coefficient-Unrounded pic s9v9(6)   comp-3.
014800        03  WS-Final-Salary-Work     pic s9(7)v99  comp-3.
014900        03  WS-Daily-Salary          pic s9(7)v99  comp-3.
015000        03  WS-Half-Day-Salary       pic s9(7)v99  comp-3.
015100        03  WS-Late-Penalty-Work     pic s9(7)v99  comp-3.
015200        03  WS-Late-Marks-Work       pic s9(3)     comp-3.
015300        03  filler                  pic x(06).
015400*
015500*  Run-date banner split - REDEFINES #1.
015600*
015700    01  WS-Run-Date.
015800        03  WS-Run-Date-CCYY     pic 9(4).
015900        03  WS-Run-Date-MM       pic 99.
016000        03  WS-Run-Date-DD       pic 99.
016100    01  WS-Run-Date9 redefines WS-Run-Date
016200                                 pic 9(8).
016300*
016400*  Unmatched-row log buffer - REDEFINES #2.  Built field by field,
016500*  displayed as one string.
016600*
016700    01  WS-Unmatched-Log-Work.
016800        03  WS-Unmatched-Id      pic x(10).
016900        03  WS-Unmatched-Name    pic x(40).
017000    01  WS-Unmatched-Log-Alt redefines WS-Unmatched-Log-Work.
017100        03  WS-Unmatched-Full    pic x(50).
017200*
017300*  Matched-row compute log buffer - REDEFINES #3.
017400*
017500    01  WS-Compute-Log-Work.
017600        03  WS-Compute-Log-Id    pic x(10).
017700        03  WS-Compute-Log-Pct   pic zz9.99.
017800    01  WS-Compute-Log-Alt redefines WS-Compute-Log-Work.
017900        03  WS-Compute-Log-Full  pic x(17).
018000*
018100    copy "wspytbl.cob".
018200*
018300    procedure  division.
018400*========================
018500*
018600 0000-Main-Line.
018700     perform  1000-Initialise       thru 1000-Exit.
018800     perform  1200-Read-Parameter   thru 1200-Exit.
018900     perform  1300-Load-Employee-Table thru 1300-Exit.
019000     perform  1400-Load-Attendance-Table thru 1400-Exit.
019100     perform  2000-Match-And-Compute thru 2000-Exit
019200              varying WE-Idx from 1 by 1
019300              until WE-Idx > WS-Employee-Tbl-Count.
019400     perform  2900-Log-Unmatched-Attendance thru 2900-Exit
019500              varying WA-Idx from 1 by 1
019600              until WA-Idx > WS-Attendance-Tbl-Count.
019700     perform  9000-Display-Run-Totals thru 9000-Exit.
019800     perform  9900-Terminate        thru 9900-Exit.
019900     stop     run.
020000*
020100 1000-Initialise.
020200     accept    WS-Run-Date9 from date YYYYMMDD.
020300     display   "PY020 SALARY COMPUTATION - RUN DATE "
020400               WS-Run-Date-DD "/" WS-Run-Date-MM "/"
020500               WS-Run-Date-CCYY.
020600     move      zero to WS-Emp-Read-Count WS-Att-Read-Count
020700                        WS-Matched-Count WS-Unmatched-Emp-Count
020800                        WS-Unmatched-Att-Count WS-Sal-Write-Count.
020900     move      zero to WS-Total-Final-Salary.
021000     move      zero to WS-Employee-Tbl-Count
021050                        WS-Attendance-Tbl-Count.
021100     open      input PY-Employee-Master.
021200     if        WS-Pyemp-Status not = "00"
021300               display "PY020 SY016 CANNOT OPEN PYEMP "
021400                       WS-Pyemp-Status
021500               stop run.
021600     open      input PY-Attendance-Summary.
021700     if        WS-Pyatt-Status not = "00"
021800               display "PY020 SY017 CANNOT OPEN PYATT "
021900                       WS-Pyatt-Status
022000               stop run.
022100     open      output PY-Salary-Result-Out.
022200     if        WS-Pysal-Status not = "00"
022300               display "PY020 SY018 CANNOT OPEN PYSAL "
022400                       WS-Pysal-Status
022500               stop run.
022600 1000-Exit.
022700     exit.
022800*
022900*  Total-Working-Days defaults to 30, valid 1-31 - anything else
023000*  read off the param file is reset to 30 for the whole run.
023100*
023200 1200-Read-Parameter.
023300     open      input PY-Param-File.
023400     if        WS-Pyprm-Status not = "00"
023500               display "PY020 SY019 CANNOT OPEN PYPRM "
023600                       WS-Pyprm-Status
023700               move 30 to Prm-Total-Working-Days
023800               go to 1200-Exit.
023900     read      PY-Param-File.
024100     if        WS-Pyprm-Status not = "00"
024200               move 30 to Prm-Total-Working-Days.
024300     if        Prm-Total-Working-Days < 1
024400               or Prm-Total-Working-Days > 31
024500               move 30 to Prm-Total-Working-Days.
024600     close     PY-Param-File.
024700 1200-Exit.
024800     exit.
024900*
025000*  Employee master load - read PYEMP in full rather than carry
025100*  a hardcoded short list, so new starters need no program change.
025200*
025300 1300-Load-Employee-Table.
025400     perform   1310-Read-Employee thru 1310-Exit
025500               until Pyemp-Eof.
025600     close     PY-Employee-Master.
025700 1300-Exit.
025800     exit.
025900*
026000 1310-Read-Employee.
026100     read      PY-Employee-Master
026200               at end
026300               set  Pyemp-Eof to true
026400               go   to 1310-Exit.
026500     add       1 to WS-Emp-Read-Count.
026600     add       1 to WS-Employee-Tbl-Count.
026700     set       WE-Idx to WS-Employee-Tbl-Count.
026800     move      Emp-Id             to WE-Emp-Id (WE-Idx).
026900     move      Emp-Name           to WE-Emp-Name (WE-Idx).
027000     move      Emp-Monthly-Salary to WE-Monthly-Salary (WE-Idx).
027100     move      "N"                to WE-Matched (WE-Idx).
027200 1310-Exit.
027300     exit.
027400*
027500 1400-Load-Attendance-Table.
027600     perform   1410-Read-Attendance thru 1410-Exit
027700               until Pyatt-Eof.
027800     close     PY-Attendance-Summary.
027900 1400-Exit.
028000     exit.
028100*
028200 1410-Read-Attendance.
028300     read      PY-Attendance-Summary
028400               at end
028500               set  Pyatt-Eof to true
028600               go   to 1410-Exit.
028700     add       1 to WS-Att-Read-Count.
028800     add       1 to WS-Attendance-Tbl-Count.
028900     set       WA-Idx to WS-Attendance-Tbl-Count.
029000     move      Att-Emp-Id         to WA-Emp-Id (WA-Idx).
029100     move      Att-Emp-Name       to WA-Emp-Name (WA-Idx).
029200     move      Att-Status         to WA-Status (WA-Idx).
029300     move      Att-Hours-Worked   to WA-Hours-Worked (WA-Idx).
029400     move      Att-Overtime       to WA-Overtime (WA-Idx).
029500     move      Att-Present-Days   to WA-Present-Days (WA-Idx).
029600     move      Att-Absent-Days    to WA-Absent-Days (WA-Idx).
029700     move      Att-Weekoff-Days   to WA-Weekoff-Days (WA-Idx).
029800     move      Att-Late-Hours     to WA-Late-Hours (WA-Idx).
029900     move      Att-Late-Days      to WA-Late-Days (WA-Idx).
030000     move      "N"                to WA-Matched (WA-Idx).
030100 1410-Exit.
030200     exit.
030300*
030400*  Driven off the employee table (WE-Idx varies in 0000-Main-Line).
030500*  Only IDs present in BOTH tables are processed - the intersection
030600*  rule.  Unmatched employees are logged and skipped here; the
030700*  vice-versa unmatched-attendance pass is 2900, below.
030800*
030900 2000-Match-And-Compute.
031000     perform   2100-Find-Attendance-Match thru 2100-Exit.
031100     if        WS-Found-Sw = "N"
031200               add 1 to WS-Unmatched-Emp-Count
031300               move WE-Emp-Id (WE-Idx)   to WS-Unmatched-Id
031400               move WE-Emp-Name (WE-Idx) to WS-Unmatched-Name
031410               perform 2050-Show-Unmatched-Employee
031420                       thru 2050-Exit
031600               go to 2000-Exit.
031700     set       WE-Matched (WE-Idx) to "Y".
031800     set       WA-Matched (WA-Idx) to "Y".
031900     add       1 to WS-Matched-Count.
032000     perform   2300-Compute-Coefficient thru 2300-Exit.
032100     perform   2400-Compute-Final-Salary thru 2400-Exit.
032200     move      WA-Late-Days (WA-Idx) to WS-Late-Marks-Work.
032300     perform   2500-Compute-Late-Penalty thru 2500-Exit.
032400     if        WS-Late-Marks-Work > 0
032500               subtract WS-Late-Penalty-Work
032510                        from WS-Final-Salary-Work.
032600     perform   2600-Write-Salary-Result thru 2600-Exit.
032700 2000-Exit.
032800     exit.
032900*
032950*  UPSI-0 dry run suppresses this traffic - see envdiv.cob.
032960 2050-Show-Unmatched-Employee.
032970     if        not WS-TEST-RUN-SWITCH
032980               display "PY020 UNMATCHED EMPLOYEE "
032990                       WS-Unmatched-Full.
032995 2050-Exit.
032998     exit.
032999*
033000 2100-Find-Attendance-Match.
033100     move      "N" to WS-Found-Sw.
033200     set       WA-Idx to 1.
033300     search    WS-Attendance-Tbl
033400               at end
033500               move "N" to WS-Found-Sw
033600               when WA-Emp-Id (WA-Idx) = WE-Emp-Id (WE-Idx)
033700               move "Y" to WS-Found-Sw.
033800 2100-Exit.
033900     exit.
034000*
034100*  COEFFICIENT = ACTUAL-HOURS / EXPECTED-HOURS, not capped at 1.00.
034200*  The unrounded ratio is carried forward for the salary multiply;
034300*  Sr-Coefficient only ever holds the rounded (4dp = 2dp percent)
034400*  value, for display/logging, per the BUSINESS RULES split.
034500*
034600 2300-Compute-Coefficient.
034700     compute   WS-Actual-Hours =
034800               WA-Hours-Worked (WA-Idx) + WA-Overtime (WA-Idx).
034900     compute   WS-Expected-Hours =
035000               Prm-Total-Working-Days * 8.
035100     compute   WS-Coefficient-Unrounded =
035200               WS-Actual-Hours / WS-Expected-Hours.
035300     compute   Sr-Coefficient rounded =
035400               WS-Coefficient-Unrounded.
035500 2300-Exit.
035600     exit.
035700*
035800 2400-Compute-Final-Salary.
035900     compute   WS-Final-Salary-Work rounded =
036000               WE-Monthly-Salary (WE-Idx) *
036050               WS-Coefficient-Unrounded.
036100 2400-Exit.
036200     exit.
036300*
036400*  DAILY-SALARY always divides by 30, regardless of the run's
036500*  Total-Working-Days setting.  First two late marks forgiven.
036600*
036700 2500-Compute-Late-Penalty.
036800     move      zero to WS-Late-Penalty-Work.
036900     if        WS-Late-Marks-Work > 0
037000               compute WS-Daily-Salary rounded =
037100                       WE-Monthly-Salary (WE-Idx) / 30
037200               compute WS-Half-Day-Salary rounded =
037300                       WS-Daily-Salary / 2
037400               if WS-Late-Marks-Work < 3
037500                  move zero to WS-Late-Penalty-Work
037600               else
037700                  if WS-Late-Marks-Work = 3
037800                     move WS-Half-Day-Salary
037810                          to WS-Late-Penalty-Work
037900                  else
038000                     compute WS-Late-Penalty-Work rounded =
038100                             WS-Half-Day-Salary +
038200                             ((WS-Half-Day-Salary / 3) *
038300                             (WS-Late-Marks-Work - 3)).
038400 2500-Exit.
038500     exit.
038600*
038700 2600-Write-Salary-Result.
038800     move      WE-Emp-Id (WE-Idx)         to Sr-Emp-Id.
038900     move      WE-Emp-Name (WE-Idx)       to Sr-Emp-Name.
039000     move      WE-Monthly-Salary (WE-Idx) to Sr-Monthly-Salary.
039100     move      WS-Expected-Hours          to Sr-Expected-Hours.
039200     move      WS-Actual-Hours            to Sr-Actual-Hours.
039300     move      WS-Final-Salary-Work       to Sr-Final-Salary.
039400     move      WS-Late-Marks-Work         to Sr-Late-Marks.
039500     move      WS-Late-Penalty-Work       to Sr-Late-Penalty.
039600     write     PY-Salary-Result-Record.
039700     if        WS-Pysal-Status not = "00"
039800               display "PY020 SY020 PYSAL WRITE ERROR "
039900                       WS-Pysal-Status
040000     else
040100               add 1 to WS-Sal-Write-Count
040200               add WS-Final-Salary-Work to WS-Total-Final-Salary
040300               move Sr-Emp-Id to WS-Compute-Log-Id
040400               move WS-Coefficient-Unrounded to WS-Compute-Log-Pct
040450               if not WS-TEST-RUN-SWITCH
040500               display "PY020 MATCHED " WS-Compute-Log-Full.
040600 2600-Exit.
040700     exit.
040800*
040900*  Vice-versa pass - any attendance row that never got matched in
041000*  the employee-driven pass above is logged and skipped here.
041100*  UPSI-0 dry run suppresses this traffic too - see envdiv.cob.
041200 2900-Log-Unmatched-Attendance.
041300     if        WA-Matched (WA-Idx) = "N"
041400               add 1 to WS-Unmatched-Att-Count
041500               move WA-Emp-Id (WA-Idx)   to WS-Unmatched-Id
041600               move WA-Emp-Name (WA-Idx) to WS-Unmatched-Name
041650               if not WS-TEST-RUN-SWITCH
041700               display "PY020 UNMATCHED ATTENDANCE "
041800                       WS-Unmatched-Full.
041900 2900-Exit.
042000     exit.
042100*
042200 9000-Display-Run-Totals.
042300     display   "PY020 EMPLOYEE ROWS READ      " WS-Emp-Read-Count.
042400     display   "PY020 ATTENDANCE ROWS READ     "
042450               WS-Att-Read-Count.
042500     display   "PY020 MATCHED EMPLOYEES        " WS-Matched-Count.
042600     display   "PY020 UNMATCHED EMPLOYEES      "
042700               WS-Unmatched-Emp-Count.
042800     display   "PY020 UNMATCHED ATTENDANCE ROWS "
042900               WS-Unmatched-Att-Count.
043000     display   "PY020 SALARY RECORDS WRITTEN   "
043050               WS-Sal-Write-Count.
043100     display   "PY020 TOTAL FINAL SALARY       "
043200               WS-Total-Final-Salary.
043300 9000-Exit.
043400     exit.
043500*
043600 9900-Terminate.
043700     close     PY-Salary-Result-Out.
043800 9900-Exit.
043900     exit.
044000*
