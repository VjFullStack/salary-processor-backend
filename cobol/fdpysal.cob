000100* Salary Result Out FD - see wspysal.cob for the record.
000200* 02/02/26 vbc - Created.
000300    fd  PY-Salary-Result-Out
000400        label records are standard.
000500    copy "wspysal.cob".
000600*
