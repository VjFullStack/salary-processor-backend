000100*****************************************************************
000200*                                                                *
000300*               Payroll  Salary Slip Printing                    *
000400*        Reads the Salary Result file (PYSAL) and prints         *
000500*        one Salary Slip per employee using Report Writer,       *
000600*        one page per slip - see wspysal.cob for the record.     *
000700*                                                                *
000800*****************************************************************
000900*
001000    identification          division.
001100*===============================
001200*
001300*
001400    program-id.         py030.
001500*
001600    author.             V B Coen FBCS, FIDM, FIDPM.
001700*                        For Applewood Computers.
001800*
001900    installation.       Applewood Computers, Hatfield, Herts.
002000    date-written.       02/02/1982.
002100    date-compiled.
002200    security.           Copyright (C) 1982-2026 & later,
002300                        Vincent Bryan Coen.
002400*                        Distributed under the GNU General Public License.
002500*                        See the file COPYING for details.
002600*
002700*    Remarks.            Payroll Salary Slip Printing.
002800*                        Report Writer print of the Salary Result
002900*                        file written by py020 - one slip per
003000*                        employee, forced onto its own page by a
003100*                        control break on Sr-Emp-Id.  A slip that
003200*                        fails to print is counted and the run
003300*                        carries on to the next employee.
003400*
003500*    Called modules.     None.
003600*
003700*    Files used :
003800*                        PYSAL.   Salary Result (input).
003900*                        PYPRM.   Run parameter, RRN 1 (input) -
004000*                                 Prm-Run-Month/Year for the
004100*                                 subtitle only.
004200*                        PYSLP.   Salary Slip print file (output).
004300*
004400*    Error messages used.
004500* Program specific:
004600*                        SY021 - 4.
004700*
004800* Changes:
004900* 02/02/82 vbc - 1.0.00 Created - started coding from vacprint,
005000*                       headings / details not yet aligned.
005100* 02/02/82 vbc          Completed, alignment checked against a
005200*                       test PYSAL file of three employees.
005300* 19/11/86 vbc -    .01 Signature line was printing on the heading
005400*                       page of the NEXT slip - moved to a control
005500*                       footing on Sr-Emp-Id so it stays with its
005600*                       own employee.
005700* 04/08/93 vbc -    .02 Late Mark Penalty now carried and printed
005800*                       as currency, not run through the percentage
005900*                       edit picture used for Coefficient - the two
006000*                       fields were being confused on the printed
006100*                       slip.
006200* 18/09/98 vbc - 1.1.00 Y2K - Prm-Run-Year widened to 4 digits,
006300*                       subtitle now shows the full century.
006400* 11/01/99 vbc -    .01 Month-name table re-checked for the
006500*                       Y2K change - no century dependency in the
006600*                       table itself, none needed.
006700* 02/02/26 vbc - 1.2.00 Rebuilt off SALARY-RESULT onto the RD layout
006800*                       below.  One slip per GENERATE set, failures
006900*                       counted via WS-Pyslp-Status rather than
007000*                       aborting the run.
007100* 09/02/26 vbc      .01 Added the run-total control summary - the
007200*                       source never kept one, but this shop's
007300*                       batch standards require it.
007400*
007500*************************************************************************
007600*
007700* Copyright Notice.
007800* ****************
007900*
008000* These files and programs are part of the Applewood Computers Payroll
008100* Salary Processing suite and is copyright (c) Vincent B Coen. 1982-2026.
008200*
008300* This program is free software; you can redistribute it and/or modify it
008400* under the terms of the GNU General Public License as published by the
008500* Free Software Foundation; version 3 and later as revised for personal
008600* usage only and that includes for use within a business but without
008700* repackaging or for Resale in any way.
008800*
008900* ACAS is distributed in the hope that it will be useful, but WITHOUT
009000* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
009100* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
009200* for more details.
009300*
009400*************************************************************************
009500*
009600    environment             division.
009700*===============================
009800*
009900    copy  "envdiv.cob".
010000    input-output            section.
010100    file-control.
010200    copy "selpysal.cob".
010300    copy "selpyprm.cob".
010400    copy "selpyslp.cob".
010500*
010600    data                    division.
010700*===============================
010800    file section.
010900*
011000    copy "fdpysal.cob".
011100    copy "fdpyprm.cob".
011200*
011300    fd  Print-File
011400        reports are Salary-Slip-Report.
011500*
011600    working-storage  section.
011700*-----------------------
011800*
011900    77  prog-name           pic x(15) value "PY030 (1.2.00)".
012000*
012100    01  WS-File-Status.
012200        03  WS-Pysal-Status     pic xx.
012300        03  WS-Pyprm-Status     pic xx.
012400        03  WS-Pyslp-Status     pic xx.
012500        03  filler              pic x(06).
012600*
012700    01  WS-Pysal-Eof-Group.
012800        03  WS-Pysal-Eof-Sw     pic x         value "N".
012850            88  Pysal-Eof                     value "Y".
012870        03  filler              pic x(08).
013000*
013100    01  WS-Counters.
013200        03  WS-Slip-Read-Count    pic 9(5)  comp.
013300        03  WS-Slip-Print-Count   pic 9(5)  comp.
013400        03  WS-Slip-Fail-Count    pic 9(5)  comp.
013500        03  filler                pic x(06).
013600*
013700*  Editing work fields built just ahead of each GENERATE - Report
013800*  Writer SOURCE cannot itself re-edit a COMP-3 amount against two
013900*  different pictures, so the percentage and the currency view of
014000*  the run are kept apart here, per the py020 Coefficient/penalty
014100*  split and the REPORTS note fixing the source's display bug.
014200*
014300    01  WS-Slip-Edit-Work.
014400        03  WS-Slip-Coeff-Pct     pic zz9.99.
014500        03  WS-Slip-Penalty-Amt   pic z,zz9.99.
014600        03  filler                pic x(06).
014700*
014800*  Run-date banner split - REDEFINES #1.
014900*
015000    01  WS-Run-Date.
015100        03  WS-Run-Date-CCYY     pic 9(4).
015200        03  WS-Run-Date-MM       pic 99.
015300        03  WS-Run-Date-DD       pic 99.
015400    01  WS-Run-Date9 redefines WS-Run-Date
015500                                 pic 9(8).
015600*
015700*  Month-name lookup - REDEFINES #2.  One packed literal redefined
015800*  as a 12-entry table so the subtitle month name can be looked up
015900*  by Prm-Run-Month without an intrinsic FUNCTION or a SEARCH ALL
016000*  on a keyed file that doesn't exist for this.
016100*
016200    01  WS-Month-Names-Literal.
016300        03  WS-Month-Names-Text   pic x(108) value
016400            "JANUARY  FEBRUARY MARCH    APRIL    "
016410            "MAY      JUNE     JULY     AUGUST   "
016420            "SEPTEMBER OCTOBER  NOVEMBER DECEMBER ".
016600    01  WS-Month-Names-Tbl redefines WS-Month-Names-Literal.
016700        03  WS-Month-Name         pic x(09)  occurs 12 times.
016800*
016900*  Slip subtitle, built field by field and displayed/sourced as one
017000*  string - REDEFINES #3.
017100*
017200    01  WS-Slip-Subtitle-Work.
017300        03  WS-Slip-Month-Part    pic x(09).
017400        03  filler                pic x(01).
017500        03  WS-Slip-Year-Part     pic 9(04).
017600        03  filler                pic x(26).
017700    01  WS-Slip-Subtitle-Alt redefines WS-Slip-Subtitle-Work.
017800        03  WS-Slip-Subtitle      pic x(40).
017900*
018000    procedure  division.
018100*========================
018200*
018300 0000-Main-Line.
018400     perform  1000-Initialise       thru 1000-Exit.
018500     perform  1200-Read-Parameter   thru 1200-Exit.
018600     perform  1300-Build-Subtitle   thru 1300-Exit.
018700     initiate Salary-Slip-Report.
018800     perform  2000-Print-One-Slip   thru 2000-Exit
018900              until Pysal-Eof.
019000     terminate Salary-Slip-Report.
019100     perform  9000-Display-Run-Totals thru 9000-Exit.
019200     perform  9900-Terminate        thru 9900-Exit.
019300     stop     run.
019400*
019500 1000-Initialise.
019600     accept    WS-Run-Date9 from date YYYYMMDD.
019700     display   "PY030 SALARY SLIP PRINTING - RUN DATE "
019800               WS-Run-Date-DD "/" WS-Run-Date-MM "/"
019900               WS-Run-Date-CCYY.
020000     move      zero to WS-Slip-Read-Count WS-Slip-Print-Count
020100                        WS-Slip-Fail-Count.
020200     open      input PY-Salary-Result-Out.
020300     if        WS-Pysal-Status not = "00"
020400               display "PY030 SY021 CANNOT OPEN PYSAL "
020500                       WS-Pysal-Status
020600               stop run.
020700     open      output Print-File.
020800     if        WS-Pyslp-Status not = "00"
020900               display "PY030 SY022 CANNOT OPEN PYSLP "
021000                       WS-Pyslp-Status
021100               stop run.
021200     perform   2900-Read-Next-Slip  thru 2900-Exit.
021300 1000-Exit.
021400     exit.
021500*
021600*  Run-Month/Run-Year come off the same PYPRM record py020 uses for
021700*  Total-Working-Days - no second param file needed, see wspyprm.cob.
021800*  If the param file will not open or read, the run date's own
021900*  month/year stand in instead rather than stopping the print run.
022000*
022100 1200-Read-Parameter.
022200     open      input PY-Param-File.
022300     if        WS-Pyprm-Status not = "00"
022400               move WS-Run-Date-MM to Prm-Run-Month
022500               move WS-Run-Date-CCYY to Prm-Run-Year
022600               go to 1200-Exit.
022700     read      PY-Param-File.
022800     if        WS-Pyprm-Status not = "00"
022900               move WS-Run-Date-MM to Prm-Run-Month
023000               move WS-Run-Date-CCYY to Prm-Run-Year.
023100     close     PY-Param-File.
023200 1200-Exit.
023300     exit.
023400*
023500 1300-Build-Subtitle.
023600     if        Prm-Run-Month < 1 or Prm-Run-Month > 12
023700               move WS-Run-Date-MM to Prm-Run-Month.
023800     move      WS-Month-Name (Prm-Run-Month)
023850               to WS-Slip-Month-Part.
023900     move      Prm-Run-Year                  to WS-Slip-Year-Part.
024000 1300-Exit.
024100     exit.
024200*
024300 2900-Read-Next-Slip.
024400     read      PY-Salary-Result-Out
024500               at end
024600               set  Pysal-Eof to true
024700               go   to 2900-Exit.
024800     add       1 to WS-Slip-Read-Count.
024900 2900-Exit.
025000     exit.
025100*
025200*  One GENERATE set per employee.  WS-Pyslp-Status is the Report
025300*  Writer's own file status on Print-File - a failed auto-write on
025400*  any GENERATE in the set fails this slip only, the run carries on
025500*  to the next employee - the batch does not stop for one bad slip.
025600*
025700 2000-Print-One-Slip.
025800     move      "00" to WS-Pyslp-Status.
025900     compute   WS-Slip-Coeff-Pct rounded = Sr-Coefficient * 100.
026000     move      Sr-Late-Penalty to WS-Slip-Penalty-Amt.
026100     generate  Slip-Detail-1.
026200     generate  Slip-Detail-2.
026300     generate  Slip-Detail-3.
026400     if        Sr-Late-Marks > 0
026500               generate Slip-Note-Line.
026600     if        WS-Pyslp-Status not = "00"
026700               add 1 to WS-Slip-Fail-Count
026800               display "PY030 SY023 SLIP FAILED " Sr-Emp-Id
026900                       " " WS-Pyslp-Status
027000     else
027100               add 1 to WS-Slip-Print-Count.
027200     perform   2900-Read-Next-Slip thru 2900-Exit.
027300 2000-Exit.
027400     exit.
027500*
027600 9000-Display-Run-Totals.
027700     display   "PY030 SALARY RESULTS READ     "
027750               WS-Slip-Read-Count.
027800     display   "PY030 SLIPS PRINTED           "
027850               WS-Slip-Print-Count.
027900     display   "PY030 SLIPS FAILED            "
027950               WS-Slip-Fail-Count.
028000 9000-Exit.
028100     exit.
028200*
028300 9900-Terminate.
028400     close     PY-Salary-Result-Out.
028500     close     Print-File.
028600 9900-Exit.
028700     exit.
028800*
028900    report section.
029000*========================
029100*
029200 RD  Salary-Slip-Report
029300     control      Sr-Emp-Id
029400     page limit   58
029500     heading      1
029600     first detail 6
029700     last  detail 54.
029800*
029900 01  Report-Slip-Heading type control heading Sr-Emp-Id.
030000     03  line  1.
030100         05  col 35     pic x(11)   value "SALARY SLIP".
030200     03  line  3.
030300         05  col 24     pic x(14)   value "For the month ".
030400         05  col 38     pic x(02)   value "of".
030500         05  col 41     pic x(40)   source WS-Slip-Subtitle.
030600     03  line  5.
030700         05  col  1     pic x(11)   value "Employee ID".
030800         05  col 18     pic x(10)   source Sr-Emp-Id.
030900         05  col 32     pic x(14)   value "Employee Name ".
031000         05  col 47     pic x(40)   source Sr-Emp-Name.
031050         05  col 88     pic x(44)   filler.
031100*
031200 01  Slip-Detail-1  type detail.
031300     03  line + 2.
031400         05  col  1     pic x(15)   value "Monthly Salary ".
031500         05  col 20     pic z,zzz,zz9.99
031550                                    source Sr-Monthly-Salary.
031600         05  col 40     pic x(16)   value "Expected Hours  ".
031700         05  col 58     pic zzz9.99
031750                                    source Sr-Expected-Hours.
031780         05  col 70     pic x(62)   filler.
031800*
031900 01  Slip-Detail-2  type detail.
032000     03  line + 2.
032100         05  col  1     pic x(15)   value "Actual Hours   ".
032200         05  col 20     pic zzz9.99       source Sr-Actual-Hours.
032300         05  col 40     pic x(16)   value "Late Marks      ".
032400         05  col 58     pic zz9           source Sr-Late-Marks.
032450         05  col 62     pic x(70)   filler.
032500*
032600 01  Slip-Detail-3  type detail.
032700     03  line + 2.
032800         05  col  1     pic x(15)   value "Coefficient    ".
032900         05  col 20     pic zz9.99%
032950                                    source WS-Slip-Coeff-Pct.
033000         05  col 40     pic x(20)   value "Late Mark Penalty   "
033100           present when Sr-Late-Marks > 0.
033200         05  col 61     pic z,zz9.99
033250                                    source WS-Slip-Penalty-Amt
033300           present when Sr-Late-Marks > 0.
033400     03  line + 2.
033500         05  col  1     pic x(22)
033550             value "FINAL PAYABLE SALARY  ".
033600         05  col 24     pic z,zzz,zz9.99  source Sr-Final-Salary.
033650         05  col 42     pic x(90)   filler.
033700*
033800 01  Slip-Note-Line   type detail.
033900     03  line + 2.
034000         05  col  1     pic x(78)   value
034100             "NOTE - late marks beyond the first two are"
034150             " charged against".
034200     03  line + 1.
034300         05  col  1     pic x(78)   value
034400             "half a day's pay, stepping up for every"
034450             " three marks over three.".
034480     03  line + 1.
034490         05  col  1     pic x(78)   filler.
034500*
034600 01  Slip-Signature-Line  type control footing Sr-Emp-Id
034700                          next group page.
034800     03  line + 3.
034900         05  col  1     pic x(18)   value "Employee Signature".
034950         05  col 50     pic x(18)   value "Employer Signature".
035000         05  col 90     pic x(42)   filler.
035100
