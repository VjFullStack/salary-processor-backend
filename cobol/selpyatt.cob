000100* Attendance Summary - sequential, see wspyatt.cob.
000200* 02/02/26 vbc - Created.
000300    select  PY-Attendance-Summary  assign       "PYATT"
000400                                    organization sequential
000500                                    file status  WS-Pyatt-Status.
000600*
