000100* Salary Slip Report FD - Report Writer, see Report Section
000200* in py030.cbl for Salary-Slip-Report (RD).
000300* 02/02/26 vbc - Created.
000400    fd  Print-File
000500        reports are Salary-Slip-Report.
000600*
