000100*****************************************************************
000200*                                                                *
000300*   Common ENVIRONMENT DIVISION entries for the Payroll Salary  *
000400*   Processing suite (py010/py020/py030).  Copied into every    *
000500*   program so SPECIAL-NAMES stays identical across the suite.  *
000600*                                                                *
000700*****************************************************************
000800*
000900* 02/02/26 vbc - Created for py010/020/030 salary processing run.
001000* 09/02/26 vbc - Added UPSI-0 test-run switch so a dry run can
001100*                suppress the skip/match DISPLAY traffic.
001200*
001300    CONFIGURATION SECTION.
001400    SPECIAL-NAMES.
001500        C01 IS TOP-OF-FORM
001600        CLASS NUMERIC-TEXT IS "0123456789"
001700        UPSI-0 ON STATUS IS WS-TEST-RUN-SWITCH.
001800*
