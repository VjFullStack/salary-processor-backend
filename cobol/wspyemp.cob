000100*******************************************
000200*                                          *
000300*  Record Definition For Employee          *
000400*           Master File                    *
000500*     Uses Emp-Id as key                   *
000600*******************************************
000700*  File size 528 bytes.
000800*
000900* 29/10/25 vbc - Created.
001000* 10/11/25 vbc - Field changes.
001100* 02/02/26 vbc - Stripped back to the fields the monthly
001200*                salary run actually needs - id, name and
001300*                the fixed monthly salary.  Full HR detail
001400*                (address, tax status, vac/sl accruals etc)
001500*                stays on the HR master, not duplicated here.
001600* 10/08/26 vbc - Record was only 59 bytes, far short of the
001700*                real corporate HR master this file is an
001800*                extract of - widened back out to the HR
001900*                master's own layout and byte count so the
002000*                two stay in step when HR add a field.  The
002100*                restored blocks carry no data this run reads
002200*                or writes; they are filler only, reserved so
002300*                this copybook still lines up field-for-field
002400*                against the master HR hold it is pulled from.
002500*
002600*  Emp-Id is the full master key as carried on the HR master,
002700*  e.g. "EMP001" - not the bare numeric suffix.
002800    01  PY-Employee-Record.
002900        03  Emp-Id                pic x(10).
003000        03  Emp-Name              pic x(40).
003100        03  Emp-Monthly-Salary    pic s9(7)v99   comp-3.
003200*
003300*  --- Not used by this run from here down -------------------
003400*      Reserved so PY-Employee-Record stays byte-for-byte
003500*      compatible with the full HR master extract job.
003600*
003700        03  filler                pic x(08).
003800*           was Emp-Status/Emp-HS-Type/Emp-Pay-Interval/
003900*           Emp-Taxing-State/Emp-Job-Code on the HR master.
004000        03  filler                pic x(12).
004100*           was Emp-Start-Date/Emp-Birth-Date/Emp-Term-Date
004200*           (ccyymmdd, comp, on the HR master).
004300        03  filler                pic x(04).
004400*           was Emp-Sex/Emp-Marital/Emp-Pay-Freq/Emp-Next-Del.
004500        03  filler                pic x(04).
004600*           was Emp-SSN (comp) on the HR master - not carried
004700*           here, payroll has no need of it for a salary run.
004800        03  filler                pic x(02).
004900*           was Emp-Cur-Apply-No.
005000        03  filler                pic x(32).
005100*           was Emp-Search-Name (last, first, middle sort key).
005200        03  filler                pic x(128).
005300*           was Emp-Address-1 thru Emp-Address-4.
005400        03  filler                pic x(12).
005500*           was Emp-Post-Code (Emp-Zip/Emp-State).
005600        03  filler                pic x(11).
005700*           was Emp-Phone-No.
005800        03  filler                pic x(30).
005900*           was Emp-Email.
006000        03  filler                pic x(24).
006100*           was Emp-Bank-Acct-No.
006200        03  filler                pic x(23).
006300*           was the tax-exclusion/allowance/exempt switch
006400*           block (Emp-Rate4-Exclusion thru Emp-Sys-Exempt).
006500        03  filler                pic x(57).
006600*           was the pay-rate, vacation and sick-leave accrual
006700*           block (Emp-Rate occurs 4, Emp-Vac/SL/Comp groups).
006800        03  filler                pic x(20).
006900*           was Emp-Dist-Grp occurs 5 (GL distribution %).
007000        03  filler                pic x(99).
007100*           was Emp-ED-Grp occurs 3 (extra deduction group).
007200        03  filler                pic x(07).
007300*           growth - matches the HR master's own spare filler.
007400*
007500