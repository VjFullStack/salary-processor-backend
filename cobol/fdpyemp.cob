000100* Employee Master FD - see wspyemp.cob for the record.
000200* 02/02/26 vbc - Created.
000300    fd  PY-Employee-Master
000400        label records are standard.
000500    copy "wspyemp.cob".
000600*
