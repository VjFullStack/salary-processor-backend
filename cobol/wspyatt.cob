000100*******************************************
000200*                                          *
000300*  Record Definition For Attendance        *
000400*        Summary File                      *
000500*     Uses Att-Emp-Id as key               *
000600*     One rec per employee per run         *
000700*******************************************
000800*  File size 70 bytes.
000900*
001000* 02/02/26 vbc - Created - taken from the shape of wspyhrs.cob
001100*                (pay transactions) for the new attendance feed.
001200* 05/02/26 vbc - Added Att-Late-Hours, split out Att-Weekoff-Days.
001300*
001350*  Att-Emp-Name is informational only, carried for the slip
001360*  print - the match key is always Att-Emp-Id.  Att-Status
001370*  is P/A/WOP/WO - WO (plain weekoff) never enters any count.
001380*  All the hours fields use the HH.MM literal decode (MM is
001390*  the decimal fraction as typed, NOT mins/60) - see py020.
001400    01  PY-Attendance-Summary-Record.
001500        03  Att-Emp-Id            pic x(10).
001600        03  Att-Emp-Name          pic x(40).
001700        03  Att-Status            pic x(3).
001800        03  Att-Hours-Worked      pic s9(5)v99   comp-3.
001900        03  Att-Overtime          pic s9(5)v99   comp-3.
002000        03  Att-Present-Days      pic s9(3)      comp-3.
002100        03  Att-Absent-Days       pic s9(3)      comp-3.
002200        03  Att-Weekoff-Days      pic s9(3)      comp-3.
002300        03  Att-Late-Hours        pic s9(5)v99   comp-3.
002400        03  Att-Late-Days         pic s9(3)      comp-3.
002500        03  filler                pic x(07).
002600*
