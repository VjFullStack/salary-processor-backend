000100* Attendance Summary FD - see wspyatt.cob for the record.
000200* 02/02/26 vbc - Created.
000300    fd  PY-Attendance-Summary
000400        label records are standard.
000500    copy "wspyatt.cob".
000600*
