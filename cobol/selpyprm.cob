000100* Py Param File - relative, RRN 1, see wspyprm.cob.
000200* 02/02/26 vbc - Created.
000300    select  PY-Param-File         assign       "PYPRM"
000400                                   organization relative
000500                                   access       sequential
000600                                   file status  WS-Pyprm-Status.
000700*
