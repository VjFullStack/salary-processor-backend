000100* Salary Slip Report - print file, line sequential.
000200* 02/02/26 vbc - Created - taken from selprint.cob idiom
000300*                used by pyrgstr/vacprint.
000400    select  Print-File             assign       "PYSLP"
000500                                     organization line sequential
000600                                     file status  WS-Pyslp-Status.
000700*
