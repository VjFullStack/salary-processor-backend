000100*****************************************************************
000200*                                                                *
000300*               Payroll  Attendance Extract                     *
000400*        Builds the Attendance Summary file (PYATT)             *
000500*        from the raw timekeeping extract (PYRAW)               *
000600*                                                                *
000700*****************************************************************
000800*
000900    identification          division.
001000*===============================
001100*
001200*
001300    program-id.         py010.
001400*
001500    author.             V B Coen FBCS, FIDM, FIDPM.
001600*                        For Applewood Computers.
001700*
001800    installation.       Applewood Computers, Hatfield, Herts.
001900    date-written.       02/02/1982.
002000    date-compiled.
002100    security.           Copyright (C) 1982-2026 & later,
002150                        Vincent Bryan Coen.
002200*                        Distributed under the GNU General Public License.
002300*                        See the file COPYING for details.
002400*
002500*    Remarks.            Payroll Attendance Extract.
002600*                        Reads the row-per-employee timekeeping
002700*                        extract fed over from the clock-card
002800*                        bureau, flattened to a PYRAW line
002900*                        sequential file, and builds PYATT, one
003000*                        record per employee, for py020 to match
003100*                        against the Employee Master.
003200*
003300*    Called modules.     None.
003400*
003500*    Files used :
003600*                        PYRAW.   Attendance source (input).
003700*                        PYATT.   Attendance summary (output).
003800*
003900*    Error messages used.
004000* Program specific:
004100*                        SY013 - 5.
004200*
004300* Changes:
004400* 02/02/82 vbc - 1.0.00 Created.
004500* 14/03/83 vbc -    .01 Added the fallback ID/name patterns 2-4
004600*                       for sheets that drop the "Employee:" tag.
004700* 29/11/87 vbc -    .02 Last-one-wins overwrite when an employee
004800*                       ID repeats in the extract (double shift
004900*                       sheets were duplicating the header row).
005000* 07/06/91 vbc -    .03 Test/template row exclusion added after
005100*                       payroll run included "TEST EMPLOYEE" rows
005200*                       from the timekeeping vendor's demo sheet.
005300* 18/09/98 vbc - 1.1.00 Y2K - run-date banner now shows full
005400*                       century (was 2-digit yy).
005500* 11/01/99 vbc -    .01 Confirmed param file unaffected by Y2K,
005600*                       no further change needed here.
005700* 23/05/04 vbc -    .02 Widened attendance table to 500 rows.
005800* 02/02/26 vbc - 1.2.00 Rebuilt off the bureau's old spreadsheet
005900*                       extract macro onto a flat PYRAW feed.
006000* 09/02/26 vbc      .01 Tidy up paragraph numbering.
006100*
006200*************************************************************************
006300*
006400* Copyright Notice.
006500* ****************
006600*
006700* These files and programs are part of the Applewood Computers Payroll
006800* Salary Processing suite and is copyright (c) Vincent B Coen. 1982-2026.
006900*
007000* This program is free software; you can redistribute it and/or modify it
007100* under the terms of the GNU General Public License as published by the
007200* Free Software Foundation; version 3 and later as revised for personal
007300* usage only and that includes for use within a business but without
007400* repackaging or for Resale in any way.
007500*
007600* ACAS is distributed in the hope that it will be useful, but WITHOUT
007700* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
007800* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
007900* for more details.
008000*
008100*************************************************************************
008200*
008300    environment             division.
008400*===============================
008500*
008600    copy  "envdiv.cob".
008700    input-output            section.
008800    file-control.
008900    copy "selpyraw.cob".
009000    copy "selpyatt.cob".
009100*
009200    data                    division.
009300*===============================
009400    file section.
009500*
009600    copy "fdpyraw.cob".
009700    copy "fdpyatt.cob".
009800*
009900    working-storage  section.
010000*-----------------------
010100*
010200    77  prog-name           pic x(15) value "PY010 (1.2.00)".
010300*
010400    01  WS-File-Status.
010500        03  WS-Pyraw-Status     pic xx.
010600        03  WS-Pyatt-Status     pic xx.
010700        03  filler              pic x(06).
010800*
010900    01  WS-Pyraw-Eof-Group.
011000        03  WS-Pyraw-Eof-Sw     pic x         value "N".
011100            88  Pyraw-Eof                     value "Y".
011150        03  filler              pic x(08).
011200*
011300    77  WS-Id-Found-Sw          pic x         value "N".
011400    77  WS-Name-Found-Sw        pic x         value "N".
011500    77  WS-Test-Row-Sw          pic x         value "N".
011600    77  WS-Found-Sw             pic x         value "N".
011700*
011800    01  WS-Counters.
011900        03  WS-Read-Count        pic 9(5)     comp.
012000        03  WS-Skip-Count        pic 9(5)     comp.
012100        03  WS-Write-Count       pic 9(5)     comp.
012200        03  WS-Test-Row-Count    pic 9(5)     comp.
012300        03  filler               pic x(04).
012400*
012500    01  WS-Parse-Work.
012600        03  WS-Dummy-Field       pic x(20).
012700        03  WS-After-Marker      pic x(110).
012800        03  WS-After-Id          pic x(100).
012900        03  WS-After-Name        pic x(60).
013000        03  WS-Id-Part           pic x(10).
013100        03  WS-Name-Part         pic x(40).
013200        03  WS-Name-Upper        pic x(40).
013300        03  WS-Work-Dur-Tok      pic x(06).
013400        03  WS-Ot-Dur-Tok        pic x(06).
013500        03  WS-Late-Hrs-Tok      pic x(06).
013600        03  WS-Test-Tally        pic 9(03)    comp.
013700        03  filler               pic x(06).
013800*
013900    01  WS-Metrics-Parse-Work.
014000        03  WS-Metrics-Rem-1     pic x(100).
014100        03  WS-Metrics-Rem-2     pic x(80).
014200        03  WS-Metrics-Rem-3     pic x(60).
014300        03  WS-Metrics-Rem-4     pic x(40).
014400        03  filler               pic x(06).
014500*
014600    01  WS-Metrics-Work.
014700        03  WS-Present-Days-Work  pic s9(3)    comp-3.
014800        03  WS-Absent-Days-Work   pic s9(3)    comp-3.
014900        03  WS-Weekoff-Days-Work  pic s9(3)    comp-3.
015000        03  WS-Late-Days-Work     pic s9(3)    comp-3.
015100        03  WS-Hours-Worked-Dec   pic s9(5)v99 comp-3.
015200        03  WS-Overtime-Dec       pic s9(5)v99 comp-3.
015300        03  WS-Late-Hours-Dec     pic s9(5)v99 comp-3.
015400        03  filler                pic x(06).
015500*
015600*  Numeric fallback check - REDEFINES #1.  Field is extracted
015700*  zero-padded to 2 digits by this program's own raw-line
015800*  convention (see wspyraw.cob); a corrupt token fails the
015900*  class test and defaults to zero rather than aborting.
016000*
016100    01  WS-Numeric-Work.
016200        03  WS-Numeric-Text      pic x(02).
016300        03  WS-Numeric-Value redefines WS-Numeric-Text
016400                                 pic 9(02).
016500*
016600*  Duration HH:MM split - REDEFINES #2.  Tokens are always 6
016700*  bytes, hours zero-padded to 3 digits, per wspyraw.cob.
016800*
016900    01  WS-Duration-Work.
017000        03  WS-Duration-Token    pic x(06).
017100    01  WS-Duration-Split redefines WS-Duration-Work.
017200        03  WS-Dur-Hh-Text       pic 9(03).
017300        03  filler               pic x.
017400        03  WS-Dur-Mm-Text       pic 9(02).
017500    77  WS-Decoded-Hours         pic s9(5)v99   comp-3.
017600*
017700*  Run-date banner split - REDEFINES #3.
017800*
017900    01  WS-Run-Date.
018000        03  WS-Run-Date-CCYY     pic 9(4).
018100        03  WS-Run-Date-MM       pic 99.
018200        03  WS-Run-Date-DD       pic 99.
018300    01  WS-Run-Date9 redefines WS-Run-Date
018400                                 pic 9(8).
018500*
018600    copy "wspytbl.cob".
018700*
018800    procedure  division.
018900*========================
019000*
019100 0000-Main-Line.
019200     perform  1000-Initialise       thru 1000-Exit.
019300     perform  2000-Extract-One-Employee thru 2000-Exit
019400              until Pyraw-Eof.
019500     perform  8000-Write-Attendance-File thru 8000-Exit.
019600     perform  9000-Terminate        thru 9000-Exit.
019700     stop     run.
019800*
019900 1000-Initialise.
020000     accept    WS-Run-Date9 from date YYYYMMDD.
020100     display   "PY010 ATTENDANCE EXTRACT - RUN DATE "
020150               WS-Run-Date-DD "/" WS-Run-Date-MM "/"
020200               WS-Run-Date-CCYY.
020300     move      zero to WS-Read-Count WS-Skip-Count
020400                        WS-Write-Count WS-Test-Row-Count.
020500     move      zero to WS-Attendance-Tbl-Count.
020600     open      input PY-Attendance-Source.
020700     if        WS-Pyraw-Status not = "00"
020800               display "PY010 SY013 CANNOT OPEN PYRAW "
020810                       WS-Pyraw-Status
020900               stop run.
021000     open      output PY-Attendance-Summary.
021100     if        WS-Pyatt-Status not = "00"
021200               display "PY010 SY014 CANNOT OPEN PYATT "
021210                       WS-Pyatt-Status
021300               stop run.
021400     perform   1100-Read-Header-Line thru 1100-Exit.
021500 1000-Exit.
021600     exit.
021700*
021800 1100-Read-Header-Line.
021900     read      PY-Attendance-Source into WS-After-Marker
022000               at end
022100               set  Pyraw-Eof to true
022200               go   to 1100-Exit.
022300     move      WS-After-Marker (1:132) to WS-Dummy-Field.
022400     add       1 to WS-Read-Count.
022500*
022600*  WS-After-Marker is re-used below as the header-line holder -
022700*  see 2200-Extract-Id-And-Name.
022800*
022900 1100-Exit.
023000     exit.
023100*
023200 1200-Read-Metrics-Line.
023300     move      spaces to WS-Metrics-Rem-1.
023400     read      PY-Attendance-Source into WS-Metrics-Rem-1
023500               at end
023600               set  Pyraw-Eof to true
023700               go   to 1200-Exit.
023800     add       1 to WS-Read-Count.
023900 1200-Exit.
024000     exit.
024100*
024200 2000-Extract-One-Employee.
024300     move      "N" to WS-Id-Found-Sw WS-Name-Found-Sw.
024400     perform   2200-Extract-Id-And-Name thru 2200-Exit.
024500     if        WS-Id-Found-Sw = "N"
024600               perform 1100-Read-Header-Line thru 1100-Exit
024700               go to 2000-Exit.
024800     perform   2100-Check-Test-Row   thru 2100-Exit.
024900     if        WS-Test-Row-Sw = "Y"
025000               add 1 to WS-Test-Row-Count
025100               perform 1100-Read-Header-Line thru 1100-Exit
025200               go to 2000-Exit.
025300     perform   1200-Read-Metrics-Line thru 1200-Exit.
025400     if        Pyraw-Eof
025500               go to 2000-Exit.
025600     perform   2600-Extract-Metrics  thru 2600-Exit.
025700*
025800     move      WS-Work-Dur-Tok to WS-Duration-Token.
025900     perform   3000-Decode-Duration thru 3000-Exit.
026000     move      WS-Decoded-Hours to WS-Hours-Worked-Dec.
026100*
026200     move      WS-Ot-Dur-Tok   to WS-Duration-Token.
026300     perform   3000-Decode-Duration thru 3000-Exit.
026400     move      WS-Decoded-Hours to WS-Overtime-Dec.
026500*
026600     move      WS-Late-Hrs-Tok to WS-Duration-Token.
026700     perform   3000-Decode-Duration thru 3000-Exit.
026800     move      WS-Decoded-Hours to WS-Late-Hours-Dec.
026900*
027000     perform   4000-Store-In-Table  thru 4000-Exit.
027100     perform   1100-Read-Header-Line thru 1100-Exit.
027200 2000-Exit.
027300     exit.
027400*
027500*  Pattern precedence per the attendance-extract layout rules -
027600*  first pattern to find both an Id and a Name wins, later skipped.
027700*
027800 2200-Extract-Id-And-Name.
027900     if        WS-After-Marker (1:9) = "Employee:"
028000               perform 2210-Pattern-One thru 2210-Exit
028100     else
028200               perform 2220-Pattern-Two thru 2220-Exit.
028300     if        WS-Id-Found-Sw = "N"
028400               perform 2230-Pattern-Three thru 2230-Exit.
028500     if        WS-Id-Found-Sw = "N"
028600               perform 2240-Pattern-Four thru 2240-Exit.
028700 2200-Exit.
028800     exit.
028900*
029000*  Pattern 1 - "Employee: <id> : <name> Total Work <hhh:mm> OT <hhh:mm>"
029100*
029200 2210-Pattern-One.
029300     unstring  WS-After-Marker delimited by "Employee: "
029400               into WS-Dummy-Field WS-After-Id.
029500     unstring  WS-After-Id      delimited by " : "
029600               into WS-Id-Part WS-After-Name.
029700     unstring  WS-After-Name    delimited by " Total Work "
029800               into WS-Name-Part WS-After-Id.
029900     unstring  WS-After-Id      delimited by " OT "
030000               into WS-Work-Dur-Tok WS-Ot-Dur-Tok.
030100     if        WS-Id-Part not = spaces
030110               and WS-Name-Part not = spaces
030200               move "Y" to WS-Id-Found-Sw
030300               move "Y" to WS-Name-Found-Sw.
030400 2210-Exit.
030500     exit.
030600*
030700*  Pattern 2 - fallback "<id> : <name> ..." with no "Employee:" tag.
030800*
030900 2220-Pattern-Two.
031000     unstring  WS-After-Marker delimited by " : "
031100               into WS-Id-Part WS-After-Name.
031200     unstring  WS-After-Name    delimited by " Total Work "
031300               into WS-Name-Part WS-After-Id.
031400     unstring  WS-After-Id      delimited by " OT "
031500               into WS-Work-Dur-Tok WS-Ot-Dur-Tok.
031600     if        WS-Id-Part not = spaces
031610               and WS-Name-Part not = spaces
031700               move "Y" to WS-Id-Found-Sw
031800               move "Y" to WS-Name-Found-Sw.
031900 2220-Exit.
032000     exit.
032100*
032200*  Pattern 3 - simple "Employee:<id>:<rest>", no spacing around colons.
032300*
032400 2230-Pattern-Three.
032500     unstring  WS-After-Marker delimited by "Employee:"
032600               into WS-Dummy-Field WS-After-Id.
032700     unstring  WS-After-Id      delimited by ":"
032800               into WS-Id-Part WS-After-Name.
032900     unstring  WS-After-Name    delimited by " Total Work "
033000               into WS-Name-Part WS-After-Id.
033100     unstring  WS-After-Id      delimited by " OT "
033200               into WS-Work-Dur-Tok WS-Ot-Dur-Tok.
033300     if        WS-Id-Part not = spaces
033310               and WS-Name-Part not = spaces
033400               move "Y" to WS-Id-Found-Sw
033500               move "Y" to WS-Name-Found-Sw.
033600 2230-Exit.
033700     exit.
033800*
033900*  Pattern 4 - last resort manual split on the first colon pair
034000*  found anywhere after an "Employee:" marker in the line.
034100*
034200 2240-Pattern-Four.
034300     unstring  WS-After-Marker delimited by "Employee:"
034400               into WS-Dummy-Field WS-After-Id
034500               on overflow go to 2240-Exit.
034600     unstring  WS-After-Id      delimited by ":"
034700               into WS-Id-Part WS-After-Name.
034800     move      WS-After-Name    to WS-Name-Part.
034900     if        WS-Id-Part not = spaces
034910               and WS-Name-Part not = spaces
035000               move "Y" to WS-Id-Found-Sw
035100               move "Y" to WS-Name-Found-Sw.
035200 2240-Exit.
035300     exit.
035400*
035500*  Drop template/test rows - name contains "TEST" (any case) or
035600*  name exactly equals "Employee" (any case).
035700*
035800 2100-Check-Test-Row.
035900     move      "N" to WS-Test-Row-Sw.
036000     move      WS-Name-Part to WS-Name-Upper.
036100     inspect   WS-Name-Upper converting
036200               "abcdefghijklmnopqrstuvwxyz" to
036300               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036400     inspect   WS-Name-Upper
036410               tallying WS-Test-Tally for all "TEST".
036500     if        WS-Test-Tally > 0
036600               move "Y" to WS-Test-Row-Sw.
036700     if        WS-Name-Upper = "EMPLOYEE"
036800               move "Y" to WS-Test-Row-Sw.
036850     if        WS-Test-Row-Sw = "Y" and not WS-TEST-RUN-SWITCH
036860               display "PY010 TEST ROW SKIPPED " WS-Id-Part.
036900 2100-Exit.
037000     exit.
037100*
037200*  Present/Absent/WeekOff/LateHours/LateDays metrics off the
037300*  second (metrics) row.  Non-numeric tokens default to zero
037400*  rather than aborting the run.
037500*
037600 2600-Extract-Metrics.
037700     unstring  WS-Metrics-Rem-1 delimited by "Present "
037800               into WS-Dummy-Field WS-Metrics-Rem-2.
037900     unstring  WS-Metrics-Rem-2 delimited by " Absent "
038000               into WS-Numeric-Text WS-Metrics-Rem-3.
038100     perform   2650-Validate-Numeric thru 2650-Exit.
038200     move      WS-Numeric-Value to WS-Present-Days-Work.
038300*
038400     unstring  WS-Metrics-Rem-3 delimited by " WeekOff "
038500               into WS-Numeric-Text WS-Metrics-Rem-4.
038600     perform   2650-Validate-Numeric thru 2650-Exit.
038700     move      WS-Numeric-Value to WS-Absent-Days-Work.
038800*
038900     unstring  WS-Metrics-Rem-4 delimited by " LateHours "
039000               into WS-Numeric-Text WS-After-Id.
039100     perform   2650-Validate-Numeric thru 2650-Exit.
039200     move      WS-Numeric-Value to WS-Weekoff-Days-Work.
039300*
039400     unstring  WS-After-Id       delimited by " LateDays "
039500               into WS-Late-Hrs-Tok WS-Numeric-Text.
039600     perform   2650-Validate-Numeric thru 2650-Exit.
039700     move      WS-Numeric-Value to WS-Late-Days-Work.
039800 2600-Exit.
039900     exit.
040000*
040100 2650-Validate-Numeric.
040200     if        WS-Numeric-Text is not NUMERIC-TEXT
040300               move "00" to WS-Numeric-Text.
040400 2650-Exit.
040500     exit.
040600*
040700*  HH.MM literal decode - MM is moved straight in as the decimal
040800*  fraction (37 minutes becomes .37, NOT .6167).  Must stay this
040900*  way - the bureau's time clocks have encoded it like this since
040950*  the punch-card days and every downstream report expects it.
041000*
041100 3000-Decode-Duration.
041200     if        WS-Dur-Mm-Text > 0
041300               compute WS-Decoded-Hours rounded =
041400                       WS-Dur-Hh-Text + (WS-Dur-Mm-Text / 100)
041500     else
041600               move WS-Dur-Hh-Text to WS-Decoded-Hours.
041700 3000-Exit.
041800     exit.
041900*
042000*  Last-one-wins: overwrite the table row if the Id already
042100*  exists, else append a new one.
042200*
042300 4000-Store-In-Table.
042400     move      "N" to WS-Found-Sw.
042500     set       WA-Idx to 1.
042600     search    WS-Attendance-Tbl
042700               at end
042800               move "N" to WS-Found-Sw
042900               when WA-Emp-Id (WA-Idx) = WS-Id-Part
043000               move "Y" to WS-Found-Sw.
043100     if        WS-Found-Sw = "N"
043200               add  1 to WS-Attendance-Tbl-Count
043300               set  WA-Idx to WS-Attendance-Tbl-Count.
043400     move      WS-Id-Part          to WA-Emp-Id (WA-Idx).
043500     move      WS-Name-Part        to WA-Emp-Name (WA-Idx).
043600     if        WS-Present-Days-Work > 0
043700               move "P  " to WA-Status (WA-Idx)
043800     else
043900               move "A  " to WA-Status (WA-Idx).
044000     move      WS-Hours-Worked-Dec to WA-Hours-Worked (WA-Idx).
044100     move      WS-Overtime-Dec     to WA-Overtime (WA-Idx).
044200     move      WS-Present-Days-Work to WA-Present-Days (WA-Idx).
044300     move      WS-Absent-Days-Work  to WA-Absent-Days (WA-Idx).
044400     move      WS-Weekoff-Days-Work to WA-Weekoff-Days (WA-Idx).
044500     move      WS-Late-Hours-Dec    to WA-Late-Hours (WA-Idx).
044600     move      WS-Late-Days-Work    to WA-Late-Days (WA-Idx).
044700     move      "N" to WA-Matched (WA-Idx).
044800 4000-Exit.
044900     exit.
045000*
045100 8000-Write-Attendance-File.
045200     perform   8100-Write-One-Summary thru 8100-Exit
045300               varying WA-Idx from 1 by 1
045400               until WA-Idx > WS-Attendance-Tbl-Count.
045500 8000-Exit.
045600     exit.
045700*
045800 8100-Write-One-Summary.
045900     move      WA-Emp-Id (WA-Idx)       to Att-Emp-Id.
046000     move      WA-Emp-Name (WA-Idx)     to Att-Emp-Name.
046100     move      WA-Status (WA-Idx)       to Att-Status.
046200     move      WA-Hours-Worked (WA-Idx) to Att-Hours-Worked.
046300     move      WA-Overtime (WA-Idx)     to Att-Overtime.
046400     move      WA-Present-Days (WA-Idx) to Att-Present-Days.
046500     move      WA-Absent-Days (WA-Idx)  to Att-Absent-Days.
046600     move      WA-Weekoff-Days (WA-Idx) to Att-Weekoff-Days.
046700     move      WA-Late-Hours (WA-Idx)   to Att-Late-Hours.
046800     move      WA-Late-Days (WA-Idx)    to Att-Late-Days.
046900     write     PY-Attendance-Summary-Record.
047000     if        WS-Pyatt-Status not = "00"
047050               display "PY010 SY015 PYATT WRITE ERROR "
047060                       WS-Pyatt-Status
047200     else
047300               add 1 to WS-Write-Count.
047400 8100-Exit.
047500     exit.
047600*
047700 9000-Terminate.
047800     close     PY-Attendance-Source PY-Attendance-Summary.
047900     display   "PY010 ROWS READ             " WS-Read-Count.
048000     display   "PY010 TEST ROWS SKIPPED      " WS-Test-Row-Count.
048100     display   "PY010 SUMMARY RECORDS WRITTEN " WS-Write-Count.
048200 9000-Exit.
048300     exit.
048400*
