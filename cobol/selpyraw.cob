000100* Attendance Source (raw sheet rows) - line sequential, see wspyraw.cob.
000200* 02/02/26 vbc - Created.
000300    select  PY-Attendance-Source  assign       "PYRAW"
000400                                   organization line sequential
000500                                   file status  WS-Pyraw-Status.
000600*
