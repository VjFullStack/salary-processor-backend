000100*******************************************
000200*                                          *
000300*  Record Definition For Py Param File     *
000400*        (PYPRM)                           *
000500*     Uses RRN = 1                         *
000600*                                          *
000700*  Cut down from the old PR1/PR2 param     *
000800*  block idea for the salary run - just    *
000900*  the one run-level knob SPEC calls for   *
001000*  plus the run month/year for the slip    *
001100*  subtitle.                               *
001200*******************************************
001300*  File size 28 bytes padded to 32 by filler.
001400*
001500* 02/02/26 vbc - Created.
001600* 08/02/26 vbc - Added Prm-Run-Month/Prm-Run-Year so py030
001700*                doesn't need its own param read.
001800*
001850*  Prm-Total-Working-Days defaults to 30 and is valid 1-31 -
001860*  anything else read off the param file is reset to 30.
001900    01  PY-Param-Record.
002000        03  Prm-Total-Working-Days  pic 99         comp-3.
002100        03  Prm-Run-Month           pic 99.
002200        03  Prm-Run-Year            pic 9(4).
002300        03  filler                  pic x(20).
002400*
