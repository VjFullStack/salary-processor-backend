000100*******************************************
000200*                                          *
000300*  Record Definition For Attendance        *
000400*        Source File (PYRAW)               *
000500*     Line sequential - flattened sheet    *
000600*     row from the upstream timekeeping    *
000700*     bureau's extract, carried over here  *
000800*     as a plain report-style text line    *
000900*     rather than the bureau's own format. *
001000*******************************************
001100*  File size 132 bytes, 2 lines per employee -
001200*   an "Employee:" header line followed by
001300*   one metrics line.  Template/test rows
001400*   are 1 line and get skipped - see py010.
001500*
001600* 02/02/26 vbc - Created.
001700*
001800    01  PY-Attendance-Source-Line.
001900        03  Src-Text              pic x(120).
001950        03  filler                pic x(12).
002000*
