000100* Salary Result Out - sequential, see wspysal.cob.
000200* 02/02/26 vbc - Created.
000300    select  PY-Salary-Result-Out  assign       "PYSAL"
000400                                   organization sequential
000500                                   file status  WS-Pysal-Status.
000600*
