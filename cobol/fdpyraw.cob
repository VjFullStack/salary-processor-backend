000100* Attendance Source FD - see wspyraw.cob for the record.
000200* 02/02/26 vbc - Created.
000300    fd  PY-Attendance-Source
000400        label records are standard.
000500    copy "wspyraw.cob".
000600*
