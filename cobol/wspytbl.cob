000100*******************************************
000200*                                          *
000300*  In-Memory Match Tables - Employee      *
000400*  Master & Attendance Summary            *
000500*                                          *
000600*  Both the master and the attendance     *
000700*  summary are loaded once per run and    *
000800*  searched serially here (keyed by       *
000900*  Emp-Id), rather than kept as a keyed   *
001000*  (VSAM) file on this small a headcount. *
001100*******************************************
001200*
001300* 02/02/26 vbc - Created for py020 employee/attendance match.
001400* 07/02/26 vbc - Widened both tables to 500 rows, added the
001500*                depending-on counts so short runs don't walk
001600*                trailing spaces.
001700*
001750*  WE-Matched goes to "Y" once a row is paired with an
001760*  attendance row - unmatched rows are logged and skipped.
001770*
001800    01  WS-Employee-Table-Area.
001810        03  filler                  pic x(01).
001900        03  WS-Employee-Tbl-Count   pic 9(4)      comp.
002000        03  WS-Employee-Tbl         occurs 1 to 500 times
002100                                     depending on
002150                                     WS-Employee-Tbl-Count
002200                                     indexed by WE-Idx.
002300            05  WE-Emp-Id           pic x(10).
002400            05  WE-Emp-Name         pic x(40).
002500            05  WE-Monthly-Salary   pic s9(7)v99   comp-3.
002600            05  WE-Matched          pic x.
002650*
002660*  WA-Matched goes to "Y" once a row is paired with an
002670*  employee row - unmatched rows are logged and skipped.
002680*
002700*
002800    01  WS-Attendance-Table-Area.
002810        03  filler                  pic x(01).
002900        03  WS-Attendance-Tbl-Count pic 9(4)      comp.
003000        03  WS-Attendance-Tbl       occurs 1 to 500 times
003100                                     depending on
003150                                     WS-Attendance-Tbl-Count
003200                                     indexed by WA-Idx.
003300            05  WA-Emp-Id           pic x(10).
003400            05  WA-Emp-Name         pic x(40).
003500            05  WA-Status           pic x(3).
003600            05  WA-Hours-Worked     pic s9(5)v99   comp-3.
003700            05  WA-Overtime         pic s9(5)v99   comp-3.
003800            05  WA-Present-Days     pic s9(3)      comp-3.
003900            05  WA-Absent-Days      pic s9(3)      comp-3.
004000            05  WA-Weekoff-Days     pic s9(3)      comp-3.
004100            05  WA-Late-Hours       pic s9(5)v99   comp-3.
004200            05  WA-Late-Days        pic s9(3)      comp-3.
004300            05  WA-Matched          pic x.
004400*
