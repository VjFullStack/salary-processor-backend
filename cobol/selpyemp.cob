000100* Employee Master - sequential, see wspyemp.cob.
000200* 02/02/26 vbc - Created.
000300    select  PY-Employee-Master  assign       "PYEMP"
000400                                 organization sequential
000500                                 file status  WS-Pyemp-Status.
000600*
