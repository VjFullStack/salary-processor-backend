000100*******************************************
000200*                                          *
000300*  Record Definition For Salary Result     *
000400*        Output File                       *
000500*     Sequential, one rec per employee     *
000600*     processed this run - no key          *
000700*******************************************
000800*  File size 88 bytes.
000900*
001000* 02/02/26 vbc - Created - taken from the shape of wspypay.cob
001100*                (pay record) for the new salary-result feed.
001200* 06/02/26 vbc - Added Sr-Late-Marks/Sr-Late-Penalty.
001300*
001350*  Sr-Expected-Hours = Prm-Total-Working-Days * 8.
001360*  Sr-Actual-Hours   = Att-Hours-Worked + Att-Overtime.
001370*  Sr-Coefficient is the ROUNDED ratio, kept for display and
001380*  the run log only - the unrounded ratio feeds the salary
001390*  multiply itself, see py020 para 5000.
001400    01  PY-Salary-Result-Record.
001500        03  Sr-Emp-Id             pic x(10).
001600        03  Sr-Emp-Name           pic x(40).
001700        03  Sr-Monthly-Salary     pic s9(7)v99   comp-3.
001800        03  Sr-Expected-Hours     pic s9(5)v99   comp-3.
001900        03  Sr-Actual-Hours       pic s9(5)v99   comp-3.
002000        03  Sr-Coefficient        pic s9v9(4)    comp-3.
002100        03  Sr-Final-Salary       pic s9(7)v99   comp-3.
002200        03  Sr-Late-Marks         pic s9(3)      comp-3.
002300        03  Sr-Late-Penalty       pic s9(7)v99   comp-3.
002400        03  filler                pic x(09).
002500*
