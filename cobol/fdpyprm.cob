000100* Py Param File FD - see wspyprm.cob for the record.
000200* 02/02/26 vbc - Created.
000300    fd  PY-Param-File
000400        label records are standard.
000500    copy "wspyprm.cob".
000600*
